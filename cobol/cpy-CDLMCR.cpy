000100      *----------------------------------------------------------------
000200      * CDLMCR  -  METHOD RESULT COPYBOOK (MR)
000300      * Shop-standard result area passed back by every CALLed routine
000400      * in the candle suite (CDLI001, CDLM001, CDLV001) - non-zero
000500      * MR-RESULT means the caller must GOBACK without trusting its
000600      * output areas.
000700      *----------------------------------------------------------------
000800      * 1986-11-04 RA  CR-1140  INITIAL RELEASE
000900      *----------------------------------------------------------------
001000       01  MR.
001100           05  MR-RESULT                 PIC S9(04) COMP.
001200           05  MR-DESCRIPTION            PIC X(60).
001300           05  MR-POSITION               PIC X(50).
001400           05  FILLER                    PIC X(10).
