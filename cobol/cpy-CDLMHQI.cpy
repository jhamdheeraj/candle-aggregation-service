000100      *----------------------------------------------------------------
000200      * CDLMHQI  -  HISTORY QUERY COPYBOOK
000300      * One record per history lookup request on CDLH001's
000400      * HISTORY-QUERY-IN file; checked by CDLV001 before CDLH001 scans
000500      * CANDLE-MASTER for it.
000600      *----------------------------------------------------------------
000700      * 1987-03-02 RA  CR-1288  INITIAL RELEASE
000800      *----------------------------------------------------------------
000900       01  CDL-HIST-QUERY.
001000           05  CDL-HQ-SYMBOL             PIC X(10).
001100           05  CDL-HQ-INTERVAL           PIC X(04).
001200           05  CDL-HQ-FROM-TIME          PIC S9(11).
001300           05  CDL-HQ-TO-TIME            PIC S9(11).
001400           05  FILLER                    PIC X(44).
