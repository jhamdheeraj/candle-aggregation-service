000100      CBL OPT(2)
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.   CDLV001.
000400       AUTHOR.       R ALAIMO.
000500       INSTALLATION. CONTINENTAL SECURITIES DATA CENTER.
000600       DATE-WRITTEN. 03/02/87.
000700       DATE-COMPILED.
000800       SECURITY.     COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900      *----------------------------------------------------------------
001000      * CDLV001
001100      * **++ validates a HISTORY-QUERY before CDLH001 scans the candle
001200      * **++ master for it - five checks, first failure wins
001300      *----------------------------------------------------------------
001400      * CHANGE LOG
001500      *----------------------------------------------------------------
001600      * 1987-03-02 RA  CR-1289  INITIAL RELEASE - SYMBOL/INTERVAL BLANK
001700      *                         CHECKS ONLY
001800      * 1987-03-19 RA  CR-1297  ADDED UNSUPPORTED-INTERVAL CHECK BY
001900      *                         CALLING CDLI001 RATHER THAN KEEPING A
002000      *                         SECOND COPY OF ITS TABLE HERE
002100      * 1991-06-21 JK  CR-2293  ADDED FROM/TO RANGE AND NEGATIVE-TIME
002200      *                         CHECKS PER THE DESK'S QUERY SCREEN SPEC
002300      * 1991-06-24 JK  CR-2295  CHECK ORDER FIXED - SYMBOL, INTERVAL
002400      *                         BLANK, INTERVAL SUPPORTED, RANGE,
002500      *                         NEGATIVE - A QUERY SCREEN BUG REPORTED
002600      *                         THE WRONG MESSAGE WHEN TWO CHECKS
002700      *                         FAILED TOGETHER
002800      * 1999-02-19 DF  CR-4421  Y2K REVIEW COMPLETE - TIMES ARE EPOCH
002900      *                         SECONDS, CERTIFIED CLEAN
003000      *----------------------------------------------------------------
003100       ENVIRONMENT DIVISION.
003200      *
003300       CONFIGURATION SECTION.
003400       SOURCE-COMPUTER.    IBM-370.
003500       OBJECT-COMPUTER.    IBM-370.
003600       SPECIAL-NAMES.
003700           C01 IS TOP-OF-FORM.
003800      *
003900       INPUT-OUTPUT SECTION.
004000       FILE-CONTROL.
004100      **
004200       DATA DIVISION.
004300      *
004400       FILE SECTION.
004500      *
004600       WORKING-STORAGE SECTION.
004700       01  WK-LITERALS.
004800           03  PGM-NAME                  PIC X(08) VALUE 'CDLV001'.
004900           03  CC-INTERVAL-UTIL          PIC X(08) VALUE 'CDLI001'.
005000           03  FILLER                    PIC X(08).
005100      *
005200      * CR-1297 - messages keyed 1-5, one per check, in check order -
005300      * the shop's usual literal/REDEFINES way of hand-loading a small
005400      * fixed table
005500       01  CDL-VALID-MSG-LITERALS.
005600           05  FILLER PIC X(60) VALUE
005700               'Symbol is required'.
005800           05  FILLER PIC X(60) VALUE
005900               'Candle interval is required'.
006000           05  FILLER PIC X(60) VALUE
006100               'Candle interval is not supported'.
006200           05  FILLER PIC X(60) VALUE
006300               'From-time must be less than to-time'.
006400           05  FILLER PIC X(60) VALUE
006500               'From-time and to-time must not be negative'.
006600       01  CDL-VALID-MSG-TABLE REDEFINES CDL-VALID-MSG-LITERALS.
006700           05  CDL-VALID-MSG             PIC X(60) OCCURS 5 TIMES.
006800      *
006900       COPY CDLMINT.
007000      *
007100       01  WK-INTV-MR.
007200           05  WK-INTV-MR-RESULT         PIC S9(04) COMP.
007300           05  WK-INTV-MR-DESCRIPTION    PIC X(60).
007400           05  WK-INTV-MR-POSITION       PIC X(50).
007500      * CR-2293 - byte view kept from the unit-test harness that
007600      * compared this area against CDLT001's expectations
007700       01  WK-INTV-MR-ALT REDEFINES WK-INTV-MR.
007800           05  FILLER                    PIC X(114).
007900      *
008000       LINKAGE SECTION.
008100       COPY CDLMHQI.
008200      *
008300      * CR-2295 - byte view used to DISPLAY the whole incoming query on
008400      * a reject, without naming every field
008500       01  CDL-HIST-QUERY-ALT REDEFINES CDL-HIST-QUERY.
008600           05  FILLER                    PIC X(80).
008700      *
008800       COPY CDLMCR.
008900      *
009000       PROCEDURE DIVISION USING CDL-HIST-QUERY
009100                                MR.
009200      *
009300       BEGIN.
009400      * CR-2295 - check order is significant, first failure wins; each
009500      * step falls straight through to BEGIN-EXIT the moment MR-RESULT
009600      * comes back non-zero rather than testing it five separate times
009700           MOVE ZERO                      TO MR-RESULT.
009800
009900           PERFORM CHECK-SYMBOL-BLANK.
010000           IF MR-RESULT NOT EQUAL ZERO
010100              GO TO BEGIN-EXIT
010200           END-IF.
010300
010400           PERFORM CHECK-INTERVAL-BLANK.
010500           IF MR-RESULT NOT EQUAL ZERO
010600              GO TO BEGIN-EXIT
010700           END-IF.
010800
010900           PERFORM CHECK-INTERVAL-SUPPORTED
011000                                  THRU CHECK-INTERVAL-SUPPORTED-EXIT.
011100           IF MR-RESULT NOT EQUAL ZERO
011200              GO TO BEGIN-EXIT
011300           END-IF.
011400
011500           PERFORM CHECK-TIME-RANGE.
011600           IF MR-RESULT NOT EQUAL ZERO
011700              GO TO BEGIN-EXIT
011800           END-IF.
011900
012000           PERFORM CHECK-TIME-NOT-NEGATIVE.
012100
012200       BEGIN-EXIT.
012300           GOBACK.
012400
012500      *
012600       CHECK-SYMBOL-BLANK.
012700           IF CDL-HQ-SYMBOL EQUAL SPACES
012800              PERFORM RAISE-VALIDATION-ERROR-1
012900           END-IF.
013000
013100      *
013200       CHECK-INTERVAL-BLANK.
013300           IF CDL-HQ-INTERVAL EQUAL SPACES
013400              PERFORM RAISE-VALIDATION-ERROR-2
013500           END-IF.
013600
013700      *
013800       CHECK-INTERVAL-SUPPORTED.
013900           MOVE CDL-HQ-INTERVAL            TO CDL-INTV-CODE.
014000           MOVE ZERO                       TO CDL-INTV-TIMESTAMP.
014100           SET CDL-INTV-MODE-PLAIN         TO TRUE.
014200
014300           CALL CC-INTERVAL-UTIL USING CDL-INTV-IN CDL-INTV-OUT
014400                                        WK-INTV-MR
014500                    ON EXCEPTION PERFORM RAISE-CALL-ERROR
014600                NOT ON EXCEPTION PERFORM CHECK-INTERVAL-CALL-RESULT
014700           END-CALL.
014800
014900       CHECK-INTERVAL-SUPPORTED-EXIT.
015000           EXIT.
015100
015200      *
015300       CHECK-INTERVAL-CALL-RESULT.
015400           IF WK-INTV-MR-RESULT NOT EQUAL ZERO
015500              PERFORM RAISE-VALIDATION-ERROR-3
015600           END-IF.
015700
015800      *
015900       CHECK-TIME-RANGE.
016000           IF CDL-HQ-FROM-TIME GREATER THAN OR EQUAL TO
016100              CDL-HQ-TO-TIME
016200              PERFORM RAISE-VALIDATION-ERROR-4
016300           END-IF.
016400
016500      *
016600       CHECK-TIME-NOT-NEGATIVE.
016700           IF CDL-HQ-FROM-TIME LESS THAN ZERO
016800           OR CDL-HQ-TO-TIME LESS THAN ZERO
016900              PERFORM RAISE-VALIDATION-ERROR-5
017000           END-IF.
017100
017200      *
017300      * --- VALIDATION ERRORS ---
017400       RAISE-VALIDATION-ERROR-1.
017500           MOVE 40                        TO MR-RESULT.
017600           MOVE CDL-VALID-MSG (1)          TO MR-DESCRIPTION.
017700           MOVE PGM-NAME                   TO MR-POSITION.
017800
017900           GOBACK.
018000
018100      *
018200       RAISE-VALIDATION-ERROR-2.
018300           MOVE 40                        TO MR-RESULT.
018400           MOVE CDL-VALID-MSG (2)          TO MR-DESCRIPTION.
018500           MOVE PGM-NAME                   TO MR-POSITION.
018600
018700           GOBACK.
018800
018900      *
019000       RAISE-VALIDATION-ERROR-3.
019100           MOVE 40                        TO MR-RESULT.
019200           MOVE CDL-VALID-MSG (3)          TO MR-DESCRIPTION.
019300           MOVE CDL-HQ-INTERVAL             TO MR-POSITION.
019400
019500           GOBACK.
019600
019700      *
019800       RAISE-VALIDATION-ERROR-4.
019900           MOVE 40                        TO MR-RESULT.
020000           MOVE CDL-VALID-MSG (4)          TO MR-DESCRIPTION.
020100           MOVE PGM-NAME                   TO MR-POSITION.
020200
020300           GOBACK.
020400
020500      *
020600       RAISE-VALIDATION-ERROR-5.
020700           MOVE 40                        TO MR-RESULT.
020800           MOVE CDL-VALID-MSG (5)          TO MR-DESCRIPTION.
020900           MOVE PGM-NAME                   TO MR-POSITION.
021000
021100           GOBACK.
021200
021300      *
021400       RAISE-CALL-ERROR.
021500           MOVE 48                        TO MR-RESULT.
021600           STRING 'CALL exception calling ' DELIMITED BY SIZE
021700                  CC-INTERVAL-UTIL          DELIMITED BY SIZE
021800             INTO MR-DESCRIPTION.
021900           MOVE PGM-NAME                   TO MR-POSITION.
022000
022100           GOBACK.
