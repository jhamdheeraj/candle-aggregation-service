000100      *----------------------------------------------------------------
000200      * CDLMWRK  -  CANDLE BATCH LINKAGE COPYBOOK
000300      * A batch of candle records passed by CDLA001 (one flush's worth
000400      * of working candles) or by CDLP001 (a caller-supplied batch) to
000500      * the CDLM001 merge-or-insert engine.  Table fields are kept
000600      * separate from CDLMCAN rather than COPYing it, matching the
000700      * shop's own habit of restating a row shape per table rather
000800      * than sharing one copybook across very different usages.
000900      *----------------------------------------------------------------
001000      * 1991-06-17 JK  CR-2288  INITIAL RELEASE
001100      *----------------------------------------------------------------
001200       01  CDL-CANDLE-BATCH.
001300           05  CDL-BATCH-TOTAL           PIC 9(09) COMP.
001400           05  CDL-BATCH-TABLE.
001500               10  CDL-BATCH-ENTRY OCCURS 0 TO 2000 TIMES
001600                                  DEPENDING ON CDL-BATCH-TOTAL
001700                                  INDEXED BY CDL-BATCH-IDX.
001800                   15  CDL-BE-SYMBOL         PIC X(10).
001900                   15  CDL-BE-INTERVAL       PIC X(04).
002000                   15  CDL-BE-OPEN-TIME      PIC S9(11).
002100                   15  CDL-BE-OPEN-PRICE     PIC S9(09)V9(04).
002200                   15  CDL-BE-HIGH-PRICE     PIC S9(09)V9(04).
002300                   15  CDL-BE-LOW-PRICE      PIC S9(09)V9(04).
002400                   15  CDL-BE-CLOSE-PRICE    PIC S9(09)V9(04).
002500                   15  CDL-BE-VOLUME         PIC S9(09).
