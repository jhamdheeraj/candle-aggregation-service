000100      CBL OPT(2)
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.   CDLA001.
000400       AUTHOR.       R ALAIMO.
000500       INSTALLATION. CONTINENTAL SECURITIES DATA CENTER.
000600       DATE-WRITTEN. 11/10/86.
000700       DATE-COMPILED.
000800       SECURITY.     COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900      *----------------------------------------------------------------
001000      * CDLA001
001100      * **++ candle aggregation batch - reads the tick stream in
001200      * **++ arrival order, buckets every tick into each configured
001300      * **++ interval, keeps a working candle per symbol/interval/
001400      * **++ bucket in storage, then flushes the working candles into
001500      * **++ the candle master at end of run
001600      *----------------------------------------------------------------
001700      * CHANGE LOG
001800      *----------------------------------------------------------------
001900      * 1986-11-10 RA  CR-1150  INITIAL RELEASE - SINGLE INTERVAL (1M)
002000      * 1987-02-20 RA  CR-1206  ADDED 1S INTERVAL ALONGSIDE 1M PER
002100      *                         DESK REQUEST - CONFIG-INTERVAL TABLE
002200      * 1991-06-20 JK  CR-2292  FLUSH NOW GOES THROUGH CDLM001 RATHER
002300      *                         THAN REWRITING CANDLE-MASTER INLINE -
002400      *                         SAME MERGE ENGINE CDLP001 USES
002500      * 1993-08-04 JK  CR-2545  WORKING TABLE RAISED FROM 500 TO 2000
002600      *                         ENTRIES - RAN OUT OF ROOM ON THE BUSY
002700      *                         SYMBOLS DURING THE OPEN
002800      * 1999-02-19 DF  CR-4421  Y2K REVIEW COMPLETE - TIMESTAMPS ARE
002900      *                         EPOCH SECONDS, CERTIFIED CLEAN
003000      * 2001-09-15 TO  CR-5003  ADDED TICK/CANDLE COUNTS TO THE END
003100      *                         OF RUN DISPLAY FOR THE OPS LOG
003200      *----------------------------------------------------------------
003300       ENVIRONMENT DIVISION.
003400      *
003500       CONFIGURATION SECTION.
003600       SOURCE-COMPUTER.    IBM-370.
003700       OBJECT-COMPUTER.    IBM-370.
003800       SPECIAL-NAMES.
003900           C01 IS TOP-OF-FORM.
004000      *
004100       INPUT-OUTPUT SECTION.
004200       FILE-CONTROL.
004300           SELECT TICK-IN                   ASSIGN TO TICKIN
004400                                            FILE STATUS TICKIN-FS.
004500      **
004600       DATA DIVISION.
004700      *
004800       FILE SECTION.
004900       FD  TICK-IN                      RECORDING F.
005000       COPY CDLMTCK.
005100      *
005200       WORKING-STORAGE SECTION.
005300       01  WK-LITERALS.
005400           03  CC-INTERVAL-UTIL          PIC X(08) VALUE 'CDLI001'.
005500           03  CC-PERSISTENCE-ENGINE     PIC X(08) VALUE 'CDLM001'.
005600           03  FILLER                    PIC X(08).
005700      *
005800      * CR-1206 - the configured interval set this batch buckets every
005900      * tick into.  Hard-coded the same way CDLI001 hard-codes its
006000      * interval-seconds table.
006100       01  CDL-CONFIG-INTERVAL-LITERALS.
006200           05  FILLER                    PIC X(04) VALUE '1s  '.
006300           05  FILLER                    PIC X(04) VALUE '1m  '.
006400       01  CDL-CONFIG-INTERVAL-TBL REDEFINES
006500                                    CDL-CONFIG-INTERVAL-LITERALS.
006600           05  CDL-CONFIG-INTERVAL      PIC X(04)
006700                                   OCCURS 2 TIMES
006800                                   INDEXED BY CDL-CFG-IDX.
006900      *
007000       COPY CDLMWRK.
007100      *
007200       77  CDL-WORK-SWITCH               PIC X(01).
007300           88  CDL-WORK-FOUND                  VALUE 'F'.
007400           88  CDL-WORK-NOT-FOUND              VALUE 'N'.
007500      *
007600       01  CDL-WK-AREAS.
007700           03  CDL-WK-MID-PRICE          PIC S9(09)V9(04).
007800           03  TICK-CTR                  PIC S9(09) COMP VALUE ZERO.
007900           03  FLUSH-CTR                 PIC S9(09) COMP VALUE ZERO.
008000      * CR-5003 - raw view used to DISPLAY the counters as a single hex
008100      * dump when the ops log first went in, kept for the next review
008200       01  CDL-WK-AREAS-ALT REDEFINES CDL-WK-AREAS.
008300           03  FILLER                    PIC X(21).
008400      *
008500       COPY CDLMINT.
008600       COPY CDLMCR.
008700      *
008800       01  LS-FILE-STATUSES.
008900           03  TICKIN-FS                 PIC XX.
009000               88  TICKIN-OK                   VALUE '00'.
009100               88  TICKIN-EOF                  VALUE '10'.
009200           03  FILLER                    PIC X(08).
009300      *
009400       PROCEDURE DIVISION.
009500      *
009600       MAIN-PROCESS.
009700           DISPLAY ' ************* CDLA001 START *************'.
009800
009900           MOVE ZERO                      TO CDL-BATCH-TOTAL.
010000
010100           PERFORM OPEN-TICK-FILE.
010200           PERFORM READ-TICK-RECORD.
010300
010400           PERFORM PROCESS-TICK-STREAM
010500              UNTIL TICKIN-EOF.
010600
010700           PERFORM CLOSE-TICK-FILE.
010800           PERFORM FLUSH-WORKING-CANDLES.
010900
011000           DISPLAY 'CDLA001 - TICKS READ:        ' TICK-CTR.
011100           DISPLAY 'CDLA001 - CANDLES FLUSHED:    ' FLUSH-CTR.
011200           DISPLAY ' ************** CDLA001 END ***************'.
011300
011400           GOBACK.
011500
011600      *
011700       PROCESS-TICK-STREAM.
011800           ADD 1                          TO TICK-CTR.
011900           PERFORM PROCESS-TICK-FOR-INTERVAL
012000              VARYING CDL-CFG-IDX FROM 1 BY 1
012100              UNTIL CDL-CFG-IDX > 2.
012200           PERFORM READ-TICK-RECORD.
012300
012400      *
012500       OPEN-TICK-FILE.
012600           OPEN INPUT TICK-IN.
012700
012800           IF NOT TICKIN-OK
012900              DISPLAY 'CDLA001 - TICK-IN OPEN ERROR - FS: ' TICKIN-FS
013000              PERFORM RAISE-ERROR
013100           END-IF.
013200
013300      *
013400       READ-TICK-RECORD.
013500           READ TICK-IN.
013600
013700           IF NOT TICKIN-OK AND NOT TICKIN-EOF
013800              DISPLAY 'CDLA001 - TICK-IN READ ERROR - FS: ' TICKIN-FS
013900              PERFORM RAISE-ERROR
014000           END-IF.
014100
014200      *
014300       CLOSE-TICK-FILE.
014400           CLOSE TICK-IN.
014500
014600           IF NOT TICKIN-OK
014700              DISPLAY 'CDLA001 - TICK-IN CLOSE ERROR - FS: ' TICKIN-FS
014800              PERFORM RAISE-ERROR
014900           END-IF.
015000
015100      *
015200       PROCESS-TICK-FOR-INTERVAL.
015300           MOVE CDL-CONFIG-INTERVAL (CDL-CFG-IDX)
015400                                          TO CDL-INTV-CODE.
015500           MOVE CDL-TICK-TIMESTAMP        TO CDL-INTV-TIMESTAMP.
015600           SET CDL-INTV-MODE-PLAIN        TO TRUE.
015700
015800           CALL CC-INTERVAL-UTIL USING CDL-INTV-IN CDL-INTV-OUT MR
015900                    ON EXCEPTION PERFORM RAISE-CALL-ERROR THRU RAISE-ERROR
016000                NOT ON EXCEPTION PERFORM CHECK-INTERVAL-CALL-RESULT
016100           END-CALL.
016200
016300      *
016400       CHECK-INTERVAL-CALL-RESULT.
016500      * CR-1206 - the two configured codes are always valid, this is
016600      * defensive only; per the unit's own contract an unsupported
016700      * interval rejects the tick for that interval rather than
016800      * defaulting it into some bucket
016900           IF MR-RESULT EQUAL ZERO
017000              PERFORM COMPUTE-MID-PRICE
017100              PERFORM FIND-WORKING-CANDLE
017200              PERFORM POST-TICK-TO-WORKING-CANDLE
017300           ELSE
017400              DISPLAY 'CDLA001 - TICK REJECTED: '
017500                      FUNCTION TRIM(MR-DESCRIPTION)
017600           END-IF.
017700
017800      *
017900       COMPUTE-MID-PRICE.
018000           COMPUTE CDL-WK-MID-PRICE ROUNDED =
018100                   (CDL-TICK-BID-PRICE + CDL-TICK-ASK-PRICE) / 2.
018200
018300      *
018400       FIND-WORKING-CANDLE.
018500           SET CDL-WORK-NOT-FOUND         TO TRUE.
018600
018700           IF CDL-BATCH-TOTAL > ZERO
018800              SET CDL-BATCH-IDX           TO 1
018900              SEARCH CDL-BATCH-ENTRY VARYING CDL-BATCH-IDX
019000                 AT END
019100                    CONTINUE
019200                 WHEN CDL-BE-SYMBOL   (CDL-BATCH-IDX) EQUAL
019300                      CDL-TICK-SYMBOL
019400                 AND  CDL-BE-INTERVAL (CDL-BATCH-IDX) EQUAL
019500                      CDL-INTV-CODE
019600                 AND  CDL-BE-OPEN-TIME (CDL-BATCH-IDX) EQUAL
019700                      CDL-INTV-ALIGNED-TIME
019800                    SET CDL-WORK-FOUND    TO TRUE
019900              END-SEARCH
020000           END-IF.
020100
020200      *
020300       POST-TICK-TO-WORKING-CANDLE.
020400           IF CDL-WORK-FOUND
020500              PERFORM UPDATE-WORKING-CANDLE
020600           ELSE
020700              PERFORM INSERT-WORKING-CANDLE
020800           END-IF.
020900
021000      *
021100       INSERT-WORKING-CANDLE.
021200           IF CDL-BATCH-TOTAL GREATER THAN OR EQUAL TO 2000
021300              PERFORM RAISE-WORKING-TABLE-FULL THRU RAISE-ERROR
021400           ELSE
021500              ADD 1                       TO CDL-BATCH-TOTAL
021600              MOVE CDL-TICK-SYMBOL        TO
021700                   CDL-BE-SYMBOL      (CDL-BATCH-TOTAL)
021800              MOVE CDL-INTV-CODE          TO
021900                   CDL-BE-INTERVAL    (CDL-BATCH-TOTAL)
022000              MOVE CDL-INTV-ALIGNED-TIME  TO
022100                   CDL-BE-OPEN-TIME   (CDL-BATCH-TOTAL)
022200              MOVE CDL-WK-MID-PRICE       TO
022300                   CDL-BE-OPEN-PRICE  (CDL-BATCH-TOTAL)
022400              MOVE CDL-WK-MID-PRICE       TO
022500                   CDL-BE-HIGH-PRICE  (CDL-BATCH-TOTAL)
022600              MOVE CDL-WK-MID-PRICE       TO
022700                   CDL-BE-LOW-PRICE   (CDL-BATCH-TOTAL)
022800              MOVE CDL-WK-MID-PRICE       TO
022900                   CDL-BE-CLOSE-PRICE (CDL-BATCH-TOTAL)
023000              MOVE 1                      TO
023100                   CDL-BE-VOLUME      (CDL-BATCH-TOTAL)
023200           END-IF.
023300
023400      *
023500       UPDATE-WORKING-CANDLE.
023600           IF CDL-WK-MID-PRICE GREATER THAN
023700              CDL-BE-HIGH-PRICE (CDL-BATCH-IDX)
023800              MOVE CDL-WK-MID-PRICE       TO
023900                   CDL-BE-HIGH-PRICE (CDL-BATCH-IDX)
024000           END-IF.
024100
024200           IF CDL-WK-MID-PRICE LESS THAN
024300              CDL-BE-LOW-PRICE (CDL-BATCH-IDX)
024400              MOVE CDL-WK-MID-PRICE       TO
024500                   CDL-BE-LOW-PRICE (CDL-BATCH-IDX)
024600           END-IF.
024700
024800           MOVE CDL-WK-MID-PRICE          TO
024900                CDL-BE-CLOSE-PRICE (CDL-BATCH-IDX).
025000           ADD 1                          TO
025100               CDL-BE-VOLUME (CDL-BATCH-IDX).
025200
025300      *
025400       FLUSH-WORKING-CANDLES.
025500           IF CDL-BATCH-TOTAL GREATER THAN ZERO
025600              SORT CDL-BATCH-ENTRY ASCENDING KEY CDL-BE-SYMBOL
025700                                                  CDL-BE-INTERVAL
025800                                                  CDL-BE-OPEN-TIME
025900
026000              ADD CDL-BATCH-TOTAL         TO FLUSH-CTR
026100
026200              CALL CC-PERSISTENCE-ENGINE USING CDL-CANDLE-BATCH MR
026300                       ON EXCEPTION PERFORM RAISE-CALL-ERROR THRU RAISE-ERROR
026400                   NOT ON EXCEPTION PERFORM CHECK-FLUSH-RESULT
026500              END-CALL
026600
026700              MOVE ZERO                   TO CDL-BATCH-TOTAL
026800           END-IF.
026900
027000      *
027100       CHECK-FLUSH-RESULT.
027200           IF MR-RESULT NOT EQUAL ZERO
027300              DISPLAY 'CDLA001 - FLUSH FAILED: '
027400                      FUNCTION TRIM(MR-DESCRIPTION)
027500              PERFORM RAISE-ERROR
027600           END-IF.
027700
027800      *
027900      * --- RUNTIME ERRORS ---
028000       RAISE-WORKING-TABLE-FULL.
028100           DISPLAY 'CDLA001 - WORKING CANDLE TABLE FULL AT 2000 ROWS'.
028200           GO TO RAISE-ERROR.
028300
028400      *
028500       RAISE-CALL-ERROR.
028600           DISPLAY 'CDLA001 - CALL EXCEPTION'.
028700           GO TO RAISE-ERROR.
028800
028900      *
029000       RAISE-ERROR.
029100           MOVE 16                        TO RETURN-CODE.
029200           GOBACK.
