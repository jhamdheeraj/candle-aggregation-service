000100      CBL OPT(2)
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.   CDLI001.
000400       AUTHOR.       R ALAIMO.
000500       INSTALLATION. CONTINENTAL SECURITIES DATA CENTER.
000600       DATE-WRITTEN. 11/04/86.
000700       DATE-COMPILED.
000800       SECURITY.     COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900      *----------------------------------------------------------------
001000      * CDLI001
001100      * **++ interval-seconds lookup and bucket-alignment arithmetic
001200      * **++ for the market-data candle aggregation batch suite
001300      *----------------------------------------------------------------
001400      * CHANGE LOG
001500      *----------------------------------------------------------------
001600      * 1986-11-04 RA  CR-1141  INITIAL RELEASE - ALIGN-TIME ONLY,
001700      *                         5 INTERVALS SUPPORTED (1S/5S/1M/5M/1H)
001800      * 1987-02-20 RA  CR-1205  ADDED 15M, 4H AND 1D INTERVALS PER
001900      *                         DESK REQUEST
002000      * 1991-06-17 JK  CR-2290  ADDED COMPUTE-ALIGN-TIME-WITH-DELAY
002100      *                         ENTRY POINT FOR LATE-TICK HANDLING -
002200      *                         NOT CALLED BY CDLA001 YET, SEPARATE
002300      *                         CONTRACT PER DESK SPEC
002400      * 1993-08-02 JK  CR-2544  SWITCHED SEARCH FROM INDEX-ON-CODE TO
002500      *                         PLAIN LINEAR SEARCH - TABLE IS ONLY
002600      *                         8 ROWS, NOT WORTH KEEPING IT SORTED
002700      * 1998-11-30 DF  CR-4180  Y2K IMPACT REVIEW STARTED
002800      * 1999-02-19 DF  CR-4421  Y2K REVIEW COMPLETE - NO 2-DIGIT YEAR
002900      *                         FIELDS IN THIS MODULE, CERTIFIED CLEAN
003000      * 2001-09-14 TO  CR-5002  DELAY THRESHOLD WAS TRUNCATING WRONG
003100      *                         WHEN SECONDS NOT A MULTIPLE OF 10 -
003200      *                         CONFIRMED INTEGER DIVIDE IS CORRECT
003300      *                         PER DESK, NO CODE CHANGE, LOGGED FOR
003400      *                         THE RECORD
003500      * 2003-04-08 TO  CR-5277  ADDED MR-POSITION ON UNSUPPORTED
003600      *                         INTERVAL SO OPERATOR CAN SEE THE BAD
003700      *                         CODE WITHOUT READING A DUMP
003800      *----------------------------------------------------------------
003900       ENVIRONMENT DIVISION.
004000      *
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER.    IBM-370.
004300       OBJECT-COMPUTER.    IBM-370.
004400       SPECIAL-NAMES.
004500           C01 IS TOP-OF-FORM.
004600      *
004700       INPUT-OUTPUT SECTION.
004800       FILE-CONTROL.
004900      **
005000       DATA DIVISION.
005100      *
005200       FILE SECTION.
005300      *
005400       WORKING-STORAGE SECTION.
005500       01  WK-LITERALS.
005600           03  PGM-NAME                  PIC X(08) VALUE 'CDLI001'.
005700           03  FILLER                    PIC X(08).
005800      *
005900      * CR-1141 - hard-coded interval-seconds table, one entry per
006000      * supported interval code.  Kept as a literal/REDEFINES pair,
006100      * the shop's usual way of hand-loading a small fixed table
006200      * without a run-time INITIALIZE-TABLE paragraph.
006300       01  CDL-INTV-TABLE-LITERALS.
006400           05  FILLER                    PIC X(09) VALUE '1s  00001'.
006500           05  FILLER                    PIC X(09) VALUE '5s  00005'.
006600           05  FILLER                    PIC X(09) VALUE '1m  00060'.
006700           05  FILLER                    PIC X(09) VALUE '5m  00300'.
006800           05  FILLER                    PIC X(09) VALUE '15m 00900'.
006900           05  FILLER                    PIC X(09) VALUE '1h  03600'.
007000           05  FILLER                    PIC X(09) VALUE '4h  14400'.
007100           05  FILLER                    PIC X(09) VALUE '1d  86400'.
007200       01  CDL-INTV-TABLE REDEFINES CDL-INTV-TABLE-LITERALS.
007300           05  CDL-INTV-ENTRY OCCURS 8 TIMES
007400                              INDEXED BY CDL-INTV-IDX.
007500               10  CDL-INTV-ENTRY-CODE   PIC X(04).
007600               10  CDL-INTV-ENTRY-SECS   PIC 9(05).
007700      *
007800      * CR-2544 - flat byte view of the same literal table kept around
007900      * from the days the table was verified with a hex DISPLAY dump
008000      * during testing; left in place, costs nothing
008100       01  CDL-INTV-TABLE-FLAT REDEFINES CDL-INTV-TABLE-LITERALS.
008200           05  CDL-INTV-FLAT-ROW         PIC X(09) OCCURS 8 TIMES.
008300      *
008400       LOCAL-STORAGE SECTION.
008500       01  LS-UTILS.
008600           03  CDL-WK-QUOTIENT           PIC S9(11) COMP.
008700           03  CDL-WK-DELAY-THRESHOLD    PIC S9(11) COMP.
008800           03  CDL-WK-DISTANCE           PIC S9(11) COMP.
008900      * CR-5002 - byte view used while the desk's truncation question
009000      * was open; kept for the next time someone doubts the divide
009100       01  LS-UTILS-ALT REDEFINES LS-UTILS.
009200           03  FILLER                    PIC X(12).
009300      *
009400       LINKAGE SECTION.
009500       COPY CDLMINT.
009600       COPY CDLMCR.
009700      *
009800       PROCEDURE DIVISION USING CDL-INTV-IN
009900                                CDL-INTV-OUT
010000                                MR.
010100      *
010200       BEGIN.
010300           MOVE ZERO                            TO MR-RESULT.
010400           MOVE ZERO                            TO CDL-INTV-SECONDS
010500                                                    CDL-INTV-ALIGNED-TIME.
010600
010700           PERFORM LOOKUP-INTERVAL-SECONDS
010800                                  THRU LOOKUP-INTERVAL-SECONDS-EXIT.
010900
011000      * CR-5277 - bad code already has MR-POSITION set by the lookup;
011100      * nothing left to align, drop straight to GOBACK
011200           IF MR-RESULT NOT EQUAL ZERO
011300              GO TO BEGIN-EXIT
011400           END-IF.
011500
011600           IF CDL-INTV-MODE-DELAYED
011700              PERFORM COMPUTE-ALIGN-TIME-WITH-DELAY
011800           ELSE
011900              PERFORM COMPUTE-ALIGN-TIME
012000           END-IF.
012100
012200       BEGIN-EXIT.
012300           GOBACK.
012400
012500      *
012600       LOOKUP-INTERVAL-SECONDS.
012700           SET CDL-INTV-IDX                     TO 1.
012800           SEARCH CDL-INTV-ENTRY VARYING CDL-INTV-IDX
012900              AT END
013000                 PERFORM RAISE-UNSUPPORTED-INTERVAL
013100              WHEN CDL-INTV-ENTRY-CODE (CDL-INTV-IDX)
013200                                        EQUAL CDL-INTV-CODE
013300                 MOVE CDL-INTV-ENTRY-SECS (CDL-INTV-IDX)
013400                                        TO CDL-INTV-SECONDS
013500           END-SEARCH.
013600
013700       LOOKUP-INTERVAL-SECONDS-EXIT.
013800           EXIT.
013900
014000      *
014100       COMPUTE-ALIGN-TIME.
014200      * floor to the start of the bucket - integer divide truncates,
014300      * then multiply back up; deliberately NOT a single COMPUTE so
014400      * the truncation is obvious on a read-through
014500           DIVIDE CDL-INTV-TIMESTAMP BY CDL-INTV-SECONDS
014600                                     GIVING CDL-WK-QUOTIENT.
014700           MULTIPLY CDL-WK-QUOTIENT BY CDL-INTV-SECONDS
014800                                     GIVING CDL-INTV-ALIGNED-TIME.
014900
015000      *
015100       COMPUTE-ALIGN-TIME-WITH-DELAY.
015200      * CR-2290 - alternate alignment rule, not wired into CDLA001.
015300      * Tested stand-alone through CDLT001.
015400           PERFORM COMPUTE-ALIGN-TIME.
015500
015600           DIVIDE CDL-INTV-SECONDS BY 10
015700                                     GIVING CDL-WK-DELAY-THRESHOLD.
015800           SUBTRACT CDL-INTV-ALIGNED-TIME FROM CDL-INTV-TIMESTAMP
015900                                     GIVING CDL-WK-DISTANCE.
016000
016100           IF CDL-WK-DISTANCE > CDL-WK-DELAY-THRESHOLD
016200              ADD CDL-INTV-SECONDS             TO CDL-INTV-ALIGNED-TIME
016300           END-IF.
016400
016500      *
016600      * --- INPUT ERRORS ---
016700       RAISE-UNSUPPORTED-INTERVAL.
016800           MOVE 10                              TO MR-RESULT.
016900           STRING 'Unsupported candle interval: ' DELIMITED BY SIZE
017000                  CDL-INTV-CODE                   DELIMITED BY SIZE
017100             INTO MR-DESCRIPTION.
017200           MOVE CDL-INTV-CODE                   TO MR-POSITION.
017300
017400           GOBACK.
