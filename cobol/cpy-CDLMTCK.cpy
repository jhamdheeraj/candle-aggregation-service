000100      *----------------------------------------------------------------
000200      * CDLMTCK  -  TICK EVENT COPYBOOK
000300      * Inbound bid/ask tick record for the candle aggregation batch.
000400      * One record per tick, already in chronological (arrival) order
000500      * on CDLA001's TICK-IN file.
000600      *----------------------------------------------------------------
000700      * 1986-11-04 RA  CR-1140  INITIAL RELEASE
000800      * 1999-02-19 DF  CR-4421  Y2K REVIEW - TIMESTAMP IS EPOCH
000900      *                         SECONDS, NOT A 2-DIGIT YEAR, CLEAN
001000      *----------------------------------------------------------------
001100       01  CDL-TICK-EVENT.
001200           05  CDL-TICK-SYMBOL           PIC X(10).
001300           05  CDL-TICK-BID-PRICE        PIC S9(09)V9(04).
001400           05  CDL-TICK-ASK-PRICE        PIC S9(09)V9(04).
001500           05  CDL-TICK-TIMESTAMP        PIC S9(11).
001600           05  CDL-TICK-TIMESTAMP-X REDEFINES
001700               CDL-TICK-TIMESTAMP        PIC X(11).
001800           05  FILLER                    PIC X(33).
