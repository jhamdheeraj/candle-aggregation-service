000100      *----------------------------------------------------------------
000200      * CDLMCAN  -  CANDLE RECORD COPYBOOK (GENERIC, :X: REPLACED BY
000300      * CALLER - OLD/NEW/MST/TRN - SO CDLM001 CAN HOLD AN OLD-MASTER
000400      * RECORD AND A NEW-MASTER RECORD IN THE SAME PROGRAM WITHOUT A
000500      * DUPLICATE-NAME CLASH)
000600      * Natural/unique key is SYMBOL + CANDLE-INTERVAL + OPEN-TIME -
000700      * see CDL-:X:-KEY below.
000800      *----------------------------------------------------------------
000900      * 1986-11-04 RA  CR-1140  INITIAL RELEASE
001000      * 1991-06-17 JK  CR-2287  ADDED LAST-UPD HOUSEKEEPING FIELDS SO
001100      *                         OPERATIONS CAN TRACE WHICH RUN WROTE A
001200      *                         MASTER RECORD
001300      * 1991-06-19 JK  CR-2289  GENERICISED WITH :X: REPLACING SO THE
001400      *                         SAME COPYBOOK COVERS OLD-MASTER,
001500      *                         NEW-MASTER, THE READ-ONLY MASTER IN
001600      *                         CDLH001 AND THE CONSOLIDATED
001700      *                         TRANSACTION WORK AREA IN CDLM001
001800      * 1999-02-19 DF  CR-4421  Y2K REVIEW COMPLETE - LAST-UPD-DATE
001900      *                         STORED CCYYMMDD, NO 2-DIGIT YEAR,
002000      *                         CLEAN
002100      *----------------------------------------------------------------
002200       01  CDL-:X:-CANDLE.
002300           05  CDL-:X:-KEY.
002400               10  CDL-:X:-SYMBOL        PIC X(10).
002500               10  CDL-:X:-INTERVAL      PIC X(04).
002600               10  CDL-:X:-OPEN-TIME     PIC S9(11).
002700           05  CDL-:X:-PRICES.
002800               10  CDL-:X:-OPEN-PRICE    PIC S9(09)V9(04).
002900               10  CDL-:X:-HIGH-PRICE    PIC S9(09)V9(04).
003000               10  CDL-:X:-LOW-PRICE     PIC S9(09)V9(04).
003100               10  CDL-:X:-CLOSE-PRICE   PIC S9(09)V9(04).
003200           05  CDL-:X:-VOLUME            PIC S9(09).
003300           05  CDL-:X:-STATUS-BYTE       PIC X(01).
003400               88  CDL-:X:-BUCKET-OPEN         VALUE 'O'.
003500               88  CDL-:X:-BUCKET-CLOSED       VALUE 'C'.
003600           05  CDL-:X:-REC-TYPE          PIC X(01).
003700               88  CDL-:X:-REC-IS-CANDLE       VALUE 'C'.
003800      * CR-2287 - last run that inserted or merged this record
003900           05  CDL-:X:-LAST-UPD-DATE     PIC 9(08).
004000           05  CDL-:X:-LAST-UPD-RUNID    PIC 9(06).
004100           05  FILLER                    PIC X(40).
004200      *
004300      * Alternate alphanumeric-key view of the record, used when the
004400      * record is moved into a SORT work area ahead of the match-merge
004500      * in CDLM001 (no KSDS available on this box, so the master stays
004600      * a sorted sequential file ordered on this same key string).
004700       01  CDL-:X:-CANDLE-ALT REDEFINES CDL-:X:-CANDLE.
004800           05  CDL-:X:-ALT-KEY           PIC X(25).
004900           05  FILLER                    PIC X(117).
