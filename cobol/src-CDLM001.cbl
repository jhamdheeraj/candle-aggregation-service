000100      CBL OPT(2)
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.   CDLM001.
000400       AUTHOR.       J KOVACS.
000500       INSTALLATION. CONTINENTAL SECURITIES DATA CENTER.
000600       DATE-WRITTEN. 06/17/91.
000700       DATE-COMPILED.
000800       SECURITY.     COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900      *----------------------------------------------------------------
001000      * CDLM001
001100      * **++ merge-or-insert engine for the candle master - CALLed
001200      * **++ with a sorted batch of candle records (from CDLA001's
001300      * **++ flush or from CDLP001's standalone batch run) and does a
001400      * **++ classic sorted-transaction / old-master match-merge,
001500      * **++ writing a new generation of the candle master
001600      *----------------------------------------------------------------
001700      * CHANGE LOG
001800      *----------------------------------------------------------------
001900      * 1991-06-17 JK  CR-2292  INITIAL RELEASE - SHARED BY CDLA001'S
002000      *                         FLUSH AND THE STANDALONE CDLP001 RUN
002100      *                         SO THE MERGE RULE ONLY LIVES IN ONE
002200      *                         PLACE
002300      * 1991-07-02 JK  CR-2310  HANDLE MISSING OLD MASTER ON THE FIRST
002400      *                         RUN OF A NEW SYMBOL SET - TREAT AS AN
002500      *                         EMPTY MASTER RATHER THAN ABENDING
002600      * 1993-08-05 JK  CR-2546  CONSOLIDATE SAME-KEY TRANSACTIONS IN
002700      *                         ARRIVAL ORDER BEFORE MATCHING AGAINST
002800      *                         THE MASTER - A SUPPLIED BATCH CAN
002900      *                         CARRY MORE THAN ONE UPDATE FOR THE
003000      *                         SAME BUCKET
003100      * 1999-02-20 DF  CR-4422  Y2K FIX - LAST-UPD-DATE WAS LOADED
003200      *                         FROM ACCEPT ... FROM DATE (2-DIGIT
003300      *                         YEAR) - SWITCHED TO ACCEPT ... FROM
003400      *                         DATE YYYYMMDD
003500      * 2001-09-20 TO  CR-5004  NEW MASTER WAS LEFT OPEN ON AN OLD
003600      *                         MASTER READ ERROR - NOW CLOSED BEFORE
003700      *                         GOBACK
003800      *----------------------------------------------------------------
003900       ENVIRONMENT DIVISION.
004000      *
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER.    IBM-370.
004300       OBJECT-COMPUTER.    IBM-370.
004400       SPECIAL-NAMES.
004500           C01 IS TOP-OF-FORM.
004600      *
004700       INPUT-OUTPUT SECTION.
004800       FILE-CONTROL.
004900           SELECT CANDLE-MASTER-OLD         ASSIGN TO CDLMSTRO
005000                                            FILE STATUS CDLMO-FS.
005100           SELECT CANDLE-MASTER-NEW         ASSIGN TO CDLMSTRN
005200                                            FILE STATUS CDLMN-FS.
005300      **
005400       DATA DIVISION.
005500      *
005600       FILE SECTION.
005700       FD  CANDLE-MASTER-OLD            RECORDING F.
005800       COPY CDLMCAN REPLACING ==:X:== BY ==OLD==.
005900      *
006000       FD  CANDLE-MASTER-NEW            RECORDING F.
006100       COPY CDLMCAN REPLACING ==:X:== BY ==NEW==.
006200      *
006300       WORKING-STORAGE SECTION.
006400       01  WK-LITERALS.
006500           03  PGM-NAME                  PIC X(08) VALUE 'CDLM001'.
006600           03  FILLER                    PIC X(08).
006700      *
006800       COPY CDLMCAN REPLACING ==:X:== BY ==TRN==.
006900      *
007000       77  CDL-RUN-DATE                  PIC 9(08).
007100      *
007200       01  LS-SWITCHES.
007300           03  CDL-OLD-SW                PIC X(01).
007400               88  CDL-OLD-AVAILABLE           VALUE 'A'.
007500               88  CDL-OLD-EOF                 VALUE 'E'.
007600           03  CDL-TRN-SW                PIC X(01).
007700               88  CDL-TRN-AVAILABLE           VALUE 'A'.
007800               88  CDL-TRN-EXHAUSTED           VALUE 'E'.
007900           03  CDL-OLD-MASTER-SW         PIC X(01) VALUE 'Y'.
008000               88  CDL-OLD-MASTER-PRESENT      VALUE 'Y'.
008100               88  CDL-OLD-MASTER-ABSENT       VALUE 'N'.
008200           03  FILLER                    PIC X(07).
008300      *
008400       01  LS-FILE-STATUSES.
008500           03  CDLMO-FS                  PIC XX.
008600               88  CDLMO-OK                    VALUE '00'.
008700               88  CDLMO-EOF                   VALUE '10'.
008800               88  CDLMO-NOT-FOUND             VALUE '35'.
008900           03  CDLMN-FS                  PIC XX.
009000               88  CDLMN-OK                    VALUE '00'.
009100           03  FILLER                    PIC X(08).
009200      *
009300       LINKAGE SECTION.
009400       COPY CDLMWRK.
009500       COPY CDLMCR.
009600      *
009700       PROCEDURE DIVISION USING CDL-CANDLE-BATCH
009800                                MR.
009900      *
010000       BEGIN.
010100           MOVE ZERO                      TO MR-RESULT.
010200           ACCEPT CDL-RUN-DATE FROM DATE YYYYMMDD.
010300
010400           PERFORM OPEN-MASTER-FILES.
010500
010600           SET CDL-BATCH-IDX              TO 1.
010700           PERFORM READ-OLD-MASTER.
010800           PERFORM CONSOLIDATE-NEXT-TRANSACTION.
010900
011000           PERFORM MERGE-TRANSACTIONS-TO-MASTER
011100              UNTIL CDL-OLD-EOF AND CDL-TRN-EXHAUSTED.
011200
011300           PERFORM CLOSE-MASTER-FILES.
011400
011500           GOBACK.
011600
011700      *
011800       OPEN-MASTER-FILES.
011900           OPEN INPUT CANDLE-MASTER-OLD.
012000
012100           IF CDLMO-NOT-FOUND
012200              SET CDL-OLD-MASTER-ABSENT  TO TRUE
012300           ELSE
012400              IF NOT CDLMO-OK
012500                 PERFORM RAISE-OLD-MASTER-OPEN-ERROR
012600                                    THRU RAISE-ERROR-CLOSE-NEW
012700              END-IF
012800           END-IF.
012900
013000           OPEN OUTPUT CANDLE-MASTER-NEW.
013100
013200           IF NOT CDLMN-OK
013300              PERFORM RAISE-NEW-MASTER-OPEN-ERROR
013400           END-IF.
013500
013600      *
013700       READ-OLD-MASTER.
013800           IF CDL-OLD-MASTER-ABSENT
013900              SET CDL-OLD-EOF             TO TRUE
014000           ELSE
014100              READ CANDLE-MASTER-OLD
014200              IF CDLMO-OK
014300                 SET CDL-OLD-AVAILABLE    TO TRUE
014400              ELSE
014500                 IF CDLMO-EOF
014600                    SET CDL-OLD-EOF       TO TRUE
014700                 ELSE
014800                    PERFORM RAISE-OLD-MASTER-READ-ERROR
014900                                       THRU RAISE-ERROR-CLOSE-NEW
015000                 END-IF
015100              END-IF
015200           END-IF.
015300
015400      *
015500       CLOSE-MASTER-FILES.
015600           IF CDL-OLD-MASTER-PRESENT
015700              CLOSE CANDLE-MASTER-OLD
015800           END-IF.
015900           CLOSE CANDLE-MASTER-NEW.
016000
016100      *
016200       CONSOLIDATE-NEXT-TRANSACTION.
016300           IF CDL-BATCH-IDX GREATER THAN CDL-BATCH-TOTAL
016400              SET CDL-TRN-EXHAUSTED       TO TRUE
016500           ELSE
016600              SET CDL-TRN-AVAILABLE       TO TRUE
016700              PERFORM START-CONSOLIDATED-TRANSACTION
016800              PERFORM FOLD-MATCHING-TRANSACTIONS
016900                 UNTIL CDL-BATCH-IDX GREATER THAN CDL-BATCH-TOTAL
017000                 OR CDL-BE-SYMBOL (CDL-BATCH-IDX) NOT EQUAL
017100                    CDL-TRN-SYMBOL
017200                 OR CDL-BE-INTERVAL (CDL-BATCH-IDX) NOT EQUAL
017300                    CDL-TRN-INTERVAL
017400                 OR CDL-BE-OPEN-TIME (CDL-BATCH-IDX) NOT EQUAL
017500                    CDL-TRN-OPEN-TIME
017600           END-IF.
017700
017800      *
017900       START-CONSOLIDATED-TRANSACTION.
018000           INITIALIZE CDL-TRN-CANDLE.
018100           MOVE CDL-BE-SYMBOL     (CDL-BATCH-IDX) TO CDL-TRN-SYMBOL.
018200           MOVE CDL-BE-INTERVAL   (CDL-BATCH-IDX) TO CDL-TRN-INTERVAL.
018300           MOVE CDL-BE-OPEN-TIME  (CDL-BATCH-IDX) TO CDL-TRN-OPEN-TIME.
018400           MOVE CDL-BE-OPEN-PRICE (CDL-BATCH-IDX) TO
018500                                                    CDL-TRN-OPEN-PRICE.
018600           MOVE CDL-BE-HIGH-PRICE (CDL-BATCH-IDX) TO
018700                                                    CDL-TRN-HIGH-PRICE.
018800           MOVE CDL-BE-LOW-PRICE  (CDL-BATCH-IDX) TO
018900                                                    CDL-TRN-LOW-PRICE.
019000           MOVE CDL-BE-CLOSE-PRICE (CDL-BATCH-IDX) TO
019100                                                    CDL-TRN-CLOSE-PRICE.
019200           MOVE CDL-BE-VOLUME     (CDL-BATCH-IDX) TO CDL-TRN-VOLUME.
019300           ADD 1                                  TO CDL-BATCH-IDX.
019400
019500      *
019600       FOLD-MATCHING-TRANSACTIONS.
019700      * CR-2546 - same-key rows consolidated in arrival order: max
019800      * HIGH, min LOW, CLOSE always takes the later row, VOLUME adds
019900           IF CDL-BE-HIGH-PRICE (CDL-BATCH-IDX) GREATER THAN
020000              CDL-TRN-HIGH-PRICE
020100              MOVE CDL-BE-HIGH-PRICE (CDL-BATCH-IDX) TO
020200                                                    CDL-TRN-HIGH-PRICE
020300           END-IF.
020400           IF CDL-BE-LOW-PRICE (CDL-BATCH-IDX) LESS THAN
020500              CDL-TRN-LOW-PRICE
020600              MOVE CDL-BE-LOW-PRICE (CDL-BATCH-IDX) TO
020700                                                    CDL-TRN-LOW-PRICE
020800           END-IF.
020900           MOVE CDL-BE-CLOSE-PRICE (CDL-BATCH-IDX) TO
021000                                                    CDL-TRN-CLOSE-PRICE.
021100           ADD CDL-BE-VOLUME (CDL-BATCH-IDX)      TO CDL-TRN-VOLUME.
021200           ADD 1                                  TO CDL-BATCH-IDX.
021300
021400      *
021500       MERGE-TRANSACTIONS-TO-MASTER.
021600           EVALUATE TRUE
021700              WHEN CDL-OLD-EOF AND CDL-TRN-AVAILABLE
021800                 PERFORM INSERT-TRANSACTION-AS-NEW
021900                 PERFORM CONSOLIDATE-NEXT-TRANSACTION
022000              WHEN CDL-TRN-EXHAUSTED AND CDL-OLD-AVAILABLE
022100                 PERFORM COPY-OLD-MASTER-UNCHANGED
022200                 PERFORM READ-OLD-MASTER
022300              WHEN CDL-OLD-ALT-KEY LESS THAN CDL-TRN-ALT-KEY
022400                 PERFORM COPY-OLD-MASTER-UNCHANGED
022500                 PERFORM READ-OLD-MASTER
022600              WHEN CDL-OLD-ALT-KEY GREATER THAN CDL-TRN-ALT-KEY
022700                 PERFORM INSERT-TRANSACTION-AS-NEW
022800                 PERFORM CONSOLIDATE-NEXT-TRANSACTION
022900              WHEN OTHER
023000                 PERFORM MERGE-ONE-CANDLE
023100                 PERFORM READ-OLD-MASTER
023200                 PERFORM CONSOLIDATE-NEXT-TRANSACTION
023300           END-EVALUATE.
023400
023500      *
023600       MERGE-ONE-CANDLE.
023700      * rule 5 - HIGH=max, LOW=min, CLOSE=incoming, VOLUME=additive,
023800      * OPEN untouched
023900           IF CDL-TRN-HIGH-PRICE GREATER THAN CDL-OLD-HIGH-PRICE
024000              MOVE CDL-TRN-HIGH-PRICE            TO CDL-OLD-HIGH-PRICE
024100           END-IF.
024200           IF CDL-TRN-LOW-PRICE LESS THAN CDL-OLD-LOW-PRICE
024300              MOVE CDL-TRN-LOW-PRICE             TO CDL-OLD-LOW-PRICE
024400           END-IF.
024500           MOVE CDL-TRN-CLOSE-PRICE              TO CDL-OLD-CLOSE-PRICE.
024600           ADD CDL-TRN-VOLUME                    TO CDL-OLD-VOLUME.
024700           MOVE CDL-RUN-DATE                     TO
024800                                                 CDL-OLD-LAST-UPD-DATE.
024900           MOVE ZERO                             TO
025000                                               CDL-OLD-LAST-UPD-RUNID.
025100
025200           MOVE CDL-OLD-CANDLE                   TO CDL-NEW-CANDLE.
025300           PERFORM WRITE-NEW-MASTER-RECORD.
025400
025500      *
025600       INSERT-TRANSACTION-AS-NEW.
025700           INITIALIZE CDL-NEW-CANDLE.
025800           MOVE CDL-TRN-SYMBOL                   TO CDL-NEW-SYMBOL.
025900           MOVE CDL-TRN-INTERVAL                 TO CDL-NEW-INTERVAL.
026000           MOVE CDL-TRN-OPEN-TIME                TO CDL-NEW-OPEN-TIME.
026100           MOVE CDL-TRN-OPEN-PRICE               TO
026200                                                  CDL-NEW-OPEN-PRICE.
026300           MOVE CDL-TRN-HIGH-PRICE               TO
026400                                                  CDL-NEW-HIGH-PRICE.
026500           MOVE CDL-TRN-LOW-PRICE                TO CDL-NEW-LOW-PRICE.
026600           MOVE CDL-TRN-CLOSE-PRICE              TO
026700                                                  CDL-NEW-CLOSE-PRICE.
026800           MOVE CDL-TRN-VOLUME                   TO CDL-NEW-VOLUME.
026900           SET CDL-NEW-REC-IS-CANDLE             TO TRUE.
027000           SET CDL-NEW-BUCKET-CLOSED             TO TRUE.
027100           MOVE CDL-RUN-DATE                     TO
027200                                                 CDL-NEW-LAST-UPD-DATE.
027300           MOVE ZERO                             TO
027400                                               CDL-NEW-LAST-UPD-RUNID.
027500
027600           PERFORM WRITE-NEW-MASTER-RECORD.
027700
027800      *
027900       COPY-OLD-MASTER-UNCHANGED.
028000           MOVE CDL-OLD-CANDLE                   TO CDL-NEW-CANDLE.
028100           PERFORM WRITE-NEW-MASTER-RECORD.
028200
028300      *
028400       WRITE-NEW-MASTER-RECORD.
028500           WRITE CDL-NEW-CANDLE.
028600
028700           IF NOT CDLMN-OK
028800              PERFORM RAISE-NEW-MASTER-WRITE-ERROR
028900           END-IF.
029000
029100      *
029200      * --- RUNTIME ERRORS ---
029300      * CR-5004 - OLD-MASTER-OPEN and OLD-MASTER-READ both leave
029400      * CANDLE-MASTER-NEW open at the point of failure; both now fall
029500      * through a common GO TO tail so the CLOSE only lives in one
029600      * place instead of being copied into each paragraph
029700       RAISE-OLD-MASTER-OPEN-ERROR.
029800           MOVE 30                               TO MR-RESULT.
029900           STRING 'CANDLE-MASTER-OLD open error, FS='
030000                                                 DELIMITED BY SIZE
030100                  CDLMO-FS                        DELIMITED BY SIZE
030200             INTO MR-DESCRIPTION.
030300           MOVE PGM-NAME                          TO MR-POSITION.
030400           GO TO RAISE-ERROR-CLOSE-NEW.
030500
030600      *
030700       RAISE-NEW-MASTER-OPEN-ERROR.
030800      * CANDLE-MASTER-NEW never opened successfully here - nothing to
030900      * close, straight GOBACK is correct
031000           MOVE 31                               TO MR-RESULT.
031100           STRING 'CANDLE-MASTER-NEW open error, FS='
031200                                                 DELIMITED BY SIZE
031300                  CDLMN-FS                        DELIMITED BY SIZE
031400             INTO MR-DESCRIPTION.
031500           MOVE PGM-NAME                          TO MR-POSITION.
031600
031700           GOBACK.
031800
031900      *
032000       RAISE-OLD-MASTER-READ-ERROR.
032100           MOVE 32                               TO MR-RESULT.
032200           STRING 'CANDLE-MASTER-OLD read error, FS='
032300                                                 DELIMITED BY SIZE
032400                  CDLMO-FS                        DELIMITED BY SIZE
032500             INTO MR-DESCRIPTION.
032600           MOVE PGM-NAME                          TO MR-POSITION.
032700           GO TO RAISE-ERROR-CLOSE-NEW.
032800
032900      *
033000       RAISE-NEW-MASTER-WRITE-ERROR.
033100           MOVE 33                               TO MR-RESULT.
033200           STRING 'CANDLE-MASTER-NEW write error, FS='
033300                                                 DELIMITED BY SIZE
033400                  CDLMN-FS                        DELIMITED BY SIZE
033500             INTO MR-DESCRIPTION.
033600           MOVE PGM-NAME                          TO MR-POSITION.
033700
033800           GOBACK.
033900
034000      *
034100       RAISE-ERROR-CLOSE-NEW.
034200           CLOSE CANDLE-MASTER-NEW.
034300
034400           GOBACK.
