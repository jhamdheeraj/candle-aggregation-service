000100      *----------------------------------------------------------------
000200      * CDLMINT  -  INTERVAL UTILITY LINKAGE COPYBOOK
000300      * Input/output areas for CDLI001 (interval-seconds lookup and
000400      * bucket-alignment arithmetic).
000500      *----------------------------------------------------------------
000600      * 1986-11-04 RA  CR-1141  INITIAL RELEASE
000700      *----------------------------------------------------------------
000800       01  CDL-INTV-IN.
000900           05  CDL-INTV-CODE             PIC X(04).
001000           05  CDL-INTV-TIMESTAMP        PIC S9(11).
001100           05  CDL-INTV-MODE             PIC X(01).
001200               88  CDL-INTV-MODE-PLAIN         VALUE 'P'.
001300               88  CDL-INTV-MODE-DELAYED       VALUE 'D'.
001400           05  FILLER                    PIC X(04).
001500      *
001600       01  CDL-INTV-OUT.
001700           05  CDL-INTV-SECONDS          PIC S9(09) COMP.
001800           05  CDL-INTV-ALIGNED-TIME     PIC S9(11).
001900           05  FILLER                    PIC X(05).
