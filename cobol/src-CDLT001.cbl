000100      CBL OPT(2)
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.   CDLT001.
000400       AUTHOR.       R ALAIMO.
000500       INSTALLATION. CONTINENTAL SECURITIES DATA CENTER.
000600       DATE-WRITTEN. 11/05/86.
000700       DATE-COMPILED.
000800       SECURITY.     COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900      *----------------------------------------------------------------
001000      * CDLT001
001100      * **++ test suite driver for CDLI001 (interval-seconds lookup
001200      * **++ and bucket-alignment arithmetic) - reads a file of test
001300      * **++ cases, CALLs CDLI001 for each and checks the result
001400      *----------------------------------------------------------------
001500      * CHANGE LOG
001600      *----------------------------------------------------------------
001700      * 1986-11-05 RA  CR-1142  INITIAL RELEASE, MODELLED ON THE SHOP'S
001800      *                         EXISTING CALL-A-UNIT-UNDER-TEST DRIVER
001900      *                         SHAPE USED ON THE OTHER BATCH SUITES
002000      * 1991-06-18 JK  CR-2291  ADDED EXPECTED-SECONDS/EXPECTED-ALIGNED
002100      *                         CHECKS - ORIGINAL VERSION ONLY CHECKED
002200      *                         THE RETURN CODE
002300      * 1999-02-19 DF  CR-4421  Y2K REVIEW COMPLETE - TEST TIMESTAMPS
002400      *                         ARE EPOCH SECONDS, CERTIFIED CLEAN
002500      * 2003-04-09 TO  CR-5278  RETURN-CODE 12 ON ANY FAILED CASE SO
002600      *                         THE NIGHTLY BUILD JOB CAN CHECK CC
002700      *----------------------------------------------------------------
002800       ENVIRONMENT DIVISION.
002900      *
003000       CONFIGURATION SECTION.
003100       SOURCE-COMPUTER.    IBM-370.
003200       OBJECT-COMPUTER.    IBM-370.
003300       SPECIAL-NAMES.
003400           C01 IS TOP-OF-FORM.
003500      *
003600       INPUT-OUTPUT SECTION.
003700       FILE-CONTROL.
003800           SELECT CDLTST-IN                 ASSIGN TO CDLTSTIN
003900                                            FILE STATUS CDLTST-FS.
004000      **
004100       DATA DIVISION.
004200      *
004300       FILE SECTION.
004400       FD  CDLTST-IN                    RECORDING F.
004500       01  CDLTST-REC.
004600           05  CDLTST-DESCRIPTION        PIC X(50).
004700           05  FILLER                    PIC X.
004800           05  CDLTST-INTV-CODE          PIC X(04).
004900           05  FILLER                    PIC X.
005000           05  CDLTST-MODE               PIC X(01).
005100               88  CDLTST-MODE-PLAIN           VALUE 'P'.
005200               88  CDLTST-MODE-DELAYED         VALUE 'D'.
005300           05  FILLER                    PIC X.
005400           05  CDLTST-TIMESTAMP          PIC S9(11).
005500           05  FILLER                    PIC X.
005600           05  CDLTST-EXPECTED-CHECK     PIC X.
005700               88  CDLTST-EXPECTED-EQUAL       VALUE '='.
005800               88  CDLTST-EXPECTED-NOT-EQUAL   VALUE '!'.
005900           05  CDLTST-EXPECTED-RESULT    PIC S9(04).
006000           05  FILLER                    PIC X.
006100           05  CDLTST-EXPECTED-SECONDS   PIC 9(05).
006200           05  FILLER                    PIC X.
006300           05  CDLTST-EXPECTED-ALIGNED   PIC S9(11).
006400           05  FILLER                    PIC X(28).
006500      * CR-2291 - byte view used to DISPLAY a whole test case record
006600      * when a case blew up before the individual fields were trusted
006700       01  CDLTST-REC-ALT REDEFINES CDLTST-REC.
006800           05  FILLER                    PIC X(121).
006900      *
007000       WORKING-STORAGE SECTION.
007100       01  CC-INTERVAL-UTIL              PIC X(08) VALUE 'CDLI001'.
007200      *
007300       COPY CDLMINT.
007400       COPY CDLMCR.
007500      *
007600       01  LS-COUNTERS.
007700           03  TEST-CASE-CTR             PIC S9(9) COMP VALUE ZERO.
007800           03  TEST-CASE-PASSED-CTR      PIC S9(9) COMP VALUE ZERO.
007900           03  TEST-CASE-FAILED-CTR      PIC S9(9) COMP VALUE ZERO.
008000           03  FILLER                    PIC X(08).
008100      * CR-4421 - byte view laid down during the Y2K review so the three
008200      * binary counters could be eyeballed as raw hex in one DISPLAY
008300       01  LS-COUNTERS-ALT REDEFINES LS-COUNTERS.
008400           03  FILLER                    PIC X(20).
008500      *
008600       01  LS-TEST-CASE-SWITCH           PIC X.
008700           88  TEST-CASE-PASSED                VALUE 'P'.
008800           88  TEST-CASE-FAILED                VALUE 'F'.
008900      * CR-5278 - one-byte alternate view so the nightly build's log
009000      * scraper can pick the pass/fail flag off a fixed offset
009100       01  LS-TEST-CASE-SWITCH-ALT REDEFINES LS-TEST-CASE-SWITCH.
009200           03  FILLER                    PIC X(01).
009300      *
009400       01  LS-FILE-STATUSES.
009500           03  CDLTST-FS                 PIC XX.
009600               88  CDLTST-OK                   VALUE '00'.
009700               88  CDLTST-EOF                  VALUE '10'.
009800           03  FILLER                    PIC X(08).
009900      *
010000       PROCEDURE DIVISION.
010100      *
010200       MAIN-PROCESS.
010300           DISPLAY ' ************* CDLT001 START *************'.
010400
010500           PERFORM OPEN-TEST-CASES-FILE.
010600           PERFORM READ-TEST-CASES-FILE.
010700
010800           PERFORM PROCESS-TEST-CASES
010900              UNTIL CDLTST-EOF.
011000
011100           PERFORM CLOSE-TEST-CASES-FILE.
011200           PERFORM SHOW-STATISTICS.
011300
011400           DISPLAY ' ************** CDLT001 END ***************'.
011500
011600           IF TEST-CASE-FAILED-CTR NOT EQUAL ZERO
011700              MOVE 12                     TO RETURN-CODE
011800           END-IF.
011900
012000           GOBACK.
012100
012200      *
012300       PROCESS-TEST-CASES.
012400           PERFORM EXECUTE-TEST-CASE.
012500           PERFORM READ-TEST-CASES-FILE.
012600
012700      *
012800       OPEN-TEST-CASES-FILE.
012900           OPEN INPUT CDLTST-IN.
013000
013100           IF NOT CDLTST-OK
013200              DISPLAY 'CDLT001 - TEST FILE OPEN ERROR - FS: '
013300                      CDLTST-FS
013400              PERFORM RAISE-ERROR
013500           END-IF.
013600
013700      *
013800       READ-TEST-CASES-FILE.
013900           READ CDLTST-IN.
014000
014100           IF NOT CDLTST-OK AND NOT CDLTST-EOF
014200              DISPLAY 'CDLT001 - TEST FILE READ ERROR - FS: '
014300                      CDLTST-FS
014400              PERFORM RAISE-ERROR
014500           END-IF.
014600
014700      *
014800       CLOSE-TEST-CASES-FILE.
014900           CLOSE CDLTST-IN.
015000
015100           IF NOT CDLTST-OK
015200              DISPLAY 'CDLT001 - TEST FILE CLOSE ERROR - FS: '
015300                      CDLTST-FS
015400              PERFORM RAISE-ERROR
015500           END-IF.
015600
015700      *
015800       EXECUTE-TEST-CASE.
015900           ADD 1                          TO TEST-CASE-CTR.
016000
016100           PERFORM SET-TEST-CASE-INPUT.
016200
016300           CALL CC-INTERVAL-UTIL USING CDL-INTV-IN CDL-INTV-OUT MR
016400                    ON EXCEPTION PERFORM RAISE-CALL-ERROR THRU RAISE-ERROR
016500                NOT ON EXCEPTION PERFORM TEST-CASE-CHECK
016600           END-CALL.
016700
016800      *
016900       SET-TEST-CASE-INPUT.
017000           MOVE CDLTST-INTV-CODE         TO CDL-INTV-CODE.
017100           MOVE CDLTST-TIMESTAMP         TO CDL-INTV-TIMESTAMP.
017200           MOVE CDLTST-MODE              TO CDL-INTV-MODE.
017300
017400      *
017500       TEST-CASE-CHECK.
017600           SET TEST-CASE-FAILED           TO TRUE.
017700
017800           EVALUATE TRUE
017900              WHEN CDLTST-EXPECTED-EQUAL
018000                 IF MR-RESULT EQUAL CDLTST-EXPECTED-RESULT
018100                    PERFORM CHECK-EXPECTED-VALUES
018200                 END-IF
018300              WHEN CDLTST-EXPECTED-NOT-EQUAL
018400                 IF MR-RESULT NOT EQUAL CDLTST-EXPECTED-RESULT
018500                    SET TEST-CASE-PASSED  TO TRUE
018600                 END-IF
018700           END-EVALUATE.
018800
018900           PERFORM SHOW-TEST-CASE-RESULT.
019000
019100      *
019200       CHECK-EXPECTED-VALUES.
019300      * CR-2291 - only worth comparing seconds/aligned-time when the
019400      * call was expected to succeed
019500           IF MR-RESULT EQUAL ZERO
019600              IF CDL-INTV-SECONDS EQUAL CDLTST-EXPECTED-SECONDS
019700              AND CDL-INTV-ALIGNED-TIME EQUAL CDLTST-EXPECTED-ALIGNED
019800                 SET TEST-CASE-PASSED     TO TRUE
019900              END-IF
020000           ELSE
020100              SET TEST-CASE-PASSED        TO TRUE
020200           END-IF.
020300
020400      *
020500       SHOW-TEST-CASE-RESULT.
020600           IF TEST-CASE-PASSED
020700              ADD 1                       TO TEST-CASE-PASSED-CTR
020800              DISPLAY '---> TEST CASE ' TEST-CASE-CTR ' -PASSED-'
020900           ELSE
021000              ADD 1                       TO TEST-CASE-FAILED-CTR
021100              DISPLAY ' '
021200              DISPLAY '!!-> TEST CASE ' TEST-CASE-CTR ' -FAILED- <-!!'
021300              DISPLAY FUNCTION TRIM(CDLTST-DESCRIPTION)
021400                      ' - EXPECTED ' CDLTST-EXPECTED-CHECK
021500                      ' ' CDLTST-EXPECTED-RESULT
021600                      ' - ACTUAL: ' MR-RESULT
021700              DISPLAY 'SECONDS  EXP: ' CDLTST-EXPECTED-SECONDS
021800                      ' ACT: ' CDL-INTV-SECONDS
021900              DISPLAY 'ALIGNED  EXP: ' CDLTST-EXPECTED-ALIGNED
022000                      ' ACT: ' CDL-INTV-ALIGNED-TIME
022100              DISPLAY ' '
022200           END-IF.
022300
022400      *
022500       SHOW-STATISTICS.
022600           DISPLAY ' '.
022700           DISPLAY '************ TEST SUITE RECAP ************'.
022800           DISPLAY '* TEST CASES: ' TEST-CASE-CTR.
022900           DISPLAY '* PASSED:     ' TEST-CASE-PASSED-CTR.
023000           DISPLAY '* FAILED:     ' TEST-CASE-FAILED-CTR.
023100           DISPLAY '*******************************************'.
023200           DISPLAY ' '.
023300
023400      *
023500       RAISE-CALL-ERROR.
023600           DISPLAY 'CDLT001 - CALL EXCEPTION CALLING '
023700                   CC-INTERVAL-UTIL.
023800           GO TO RAISE-ERROR.
023900
024000      *
024100       RAISE-ERROR.
024200           MOVE 8                         TO RETURN-CODE.
024300           GOBACK.
