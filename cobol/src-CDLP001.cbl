000100      CBL OPT(2)
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.   CDLP001.
000400       AUTHOR.       J KOVACS.
000500       INSTALLATION. CONTINENTAL SECURITIES DATA CENTER.
000600       DATE-WRITTEN. 06/21/91.
000700       DATE-COMPILED.
000800       SECURITY.     COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900      *----------------------------------------------------------------
001000      * CDLP001
001100      * **++ standalone candle persistence batch - reads a caller-
001200      * **++ supplied batch of candle records off CANDLE-BATCH-IN and
001300      * **++ hands them to CDLM001, the same merge-or-insert engine
001400      * **++ CDLA001 uses on its flush
001500      *----------------------------------------------------------------
001600      * CHANGE LOG
001700      *----------------------------------------------------------------
001800      * 1991-06-21 JK  CR-2296  INITIAL RELEASE
001900      * 1993-08-05 JK  CR-2546  BATCH TABLE RAISED FROM 500 TO 2000 ROWS
002000      *                         TO MATCH CDLA001'S WORKING TABLE SIZE
002100      * 1999-02-19 DF  CR-4421  Y2K REVIEW COMPLETE - NO 2-DIGIT YEAR
002200      *                         FIELDS READ OR WRITTEN, CERTIFIED CLEAN
002300      * 2001-09-22 TO  CR-5005  EMPTY BATCH NOW SKIPS THE CALL TO
002400      *                         CDLM001 ENTIRELY INSTEAD OF CALLING IT
002500      *                         WITH A ZERO-ROW TABLE - MASTER WAS
002600      *                         GETTING AN UNNECESSARY GENERATION
002700      *----------------------------------------------------------------
002800       ENVIRONMENT DIVISION.
002900      *
003000       CONFIGURATION SECTION.
003100       SOURCE-COMPUTER.    IBM-370.
003200       OBJECT-COMPUTER.    IBM-370.
003300       SPECIAL-NAMES.
003400           C01 IS TOP-OF-FORM.
003500      *
003600       INPUT-OUTPUT SECTION.
003700       FILE-CONTROL.
003800           SELECT CANDLE-BATCH-IN           ASSIGN TO CDLBTCIN
003900                                            FILE STATUS BATCHIN-FS.
004000      **
004100       DATA DIVISION.
004200      *
004300       FILE SECTION.
004400       FD  CANDLE-BATCH-IN              RECORDING F.
004500       COPY CDLMCAN REPLACING ==:X:== BY ==IN==.
004600      * CR-2296 - flat byte view used to DISPLAY a rejected input row
004700      * without naming every field
004800       01  CDL-IN-CANDLE-FLAT REDEFINES CDL-IN-CANDLE.
004900           05  FILLER                    PIC X(142).
005000      *
005100       WORKING-STORAGE SECTION.
005200       01  WK-LITERALS.
005300           03  CC-PERSISTENCE-ENGINE     PIC X(08) VALUE 'CDLM001'.
005400           03  FILLER                    PIC X(08).
005500      *
005600       COPY CDLMWRK.
005700       COPY CDLMCR.
005800      *
005900       01  LS-COUNTERS.
006000           03  BATCHIN-CTR               PIC S9(09) COMP VALUE ZERO.
006100           03  BATCHIN-REJECT-CTR        PIC S9(09) COMP VALUE ZERO.
006200      * CR-2546 - byte view kept from when these two counters were
006300      * checked together against the job log during volume testing
006400       01  LS-COUNTERS-ALT REDEFINES LS-COUNTERS.
006500           03  FILLER                    PIC X(08).
006600      *
006700       01  LS-FILE-STATUSES.
006800           03  BATCHIN-FS                PIC XX.
006900               88  BATCHIN-OK                  VALUE '00'.
007000               88  BATCHIN-EOF                 VALUE '10'.
007100           03  FILLER                    PIC X(08).
007200      *
007300       PROCEDURE DIVISION.
007400      *
007500      * **++ load the whole supplied batch into storage first, sort it
007600      * **++ into master key order, then hand the lot to CDLM001 in one
007700      * **++ CALL - the merge engine expects its input pre-sorted the
007800      * **++ same way CDLA001's flush leaves its working table
007900       MAIN-PROCESS.
008000           DISPLAY ' ************* CDLP001 START *************'.
008100
008200           MOVE ZERO                      TO CDL-BATCH-TOTAL.
008300
008400           PERFORM OPEN-BATCH-FILE.
008500           PERFORM READ-BATCH-RECORD.
008600
008700           PERFORM LOAD-BATCH-TABLE
008800              UNTIL BATCHIN-EOF.
008900
009000           PERFORM CLOSE-BATCH-FILE.
009100
009200           IF CDL-BATCH-TOTAL GREATER THAN ZERO
009300              PERFORM PERSIST-BATCH
009400           ELSE
009500      * CR-5005 - nothing supplied, nothing to do, master untouched
009600              DISPLAY 'CDLP001 - EMPTY BATCH - NOTHING PERSISTED'
009700           END-IF.
009800
009900           DISPLAY 'CDLP001 - RECORDS READ:      ' BATCHIN-CTR.
010000           DISPLAY 'CDLP001 - RECORDS REJECTED:   ' BATCHIN-REJECT-CTR.
010100           DISPLAY ' ************** CDLP001 END ***************'.
010200
010300           GOBACK.
010400
010500      * CR-2296 - caller supplies the batch file already positioned at
010600      * the start of the run, same convention CDLA001 uses for TICK-IN
010700       OPEN-BATCH-FILE.
010800           OPEN INPUT CANDLE-BATCH-IN.
010900
011000           IF NOT BATCHIN-OK
011100              DISPLAY 'CDLP001 - BATCH-IN OPEN ERROR - FS: '
011200                      BATCHIN-FS
011300              PERFORM RAISE-ERROR
011400           END-IF.
011500
011600      * single READ paragraph shared by the priming read ahead of the
011700      * loop and the read-ahead at the bottom of LOAD-BATCH-TABLE - the
011800      * shop's usual read-ahead shape so EOF is only tested in one place
011900       READ-BATCH-RECORD.
012000           READ CANDLE-BATCH-IN.
012100
012200           IF NOT BATCHIN-OK AND NOT BATCHIN-EOF
012300              DISPLAY 'CDLP001 - BATCH-IN READ ERROR - FS: '
012400                      BATCHIN-FS
012500              PERFORM RAISE-ERROR
012600           END-IF.
012700
012800      * batch file is closed before the sort so the SORT statement in
012900      * PERSIST-BATCH doesn't have to share storage with an open input
013000      * file - kept separate from LOAD-BATCH-TABLE for that reason
013100       CLOSE-BATCH-FILE.
013200           CLOSE CANDLE-BATCH-IN.
013300
013400           IF NOT BATCHIN-OK
013500              DISPLAY 'CDLP001 - BATCH-IN CLOSE ERROR - FS: '
013600                      BATCHIN-FS
013700              PERFORM RAISE-ERROR
013800           END-IF.
013900
014000      * CR-2546 - table size matches CDLA001's 2000-row working table;
014100      * a caller-supplied batch bigger than that is dropped row by row
014200      * rather than abending the run, same tradeoff CDLA001 makes
014300       LOAD-BATCH-TABLE.
014400           ADD 1                          TO BATCHIN-CTR.
014500
014600           IF CDL-BATCH-TOTAL GREATER THAN OR EQUAL TO 2000
014700              ADD 1                       TO BATCHIN-REJECT-CTR
014800              DISPLAY 'CDLP001 - BATCH TABLE FULL, ROW DROPPED: '
014900                      CDL-IN-SYMBOL
015000           ELSE
015100      * CR-2296 - field-by-field MOVE rather than a group MOVE because
015200      * CDL-IN-CANDLE and CDL-BATCH-ENTRY carry the record in different
015300      * REPLACING-generated field name sets
015400              ADD 1                       TO CDL-BATCH-TOTAL
015500              MOVE CDL-IN-SYMBOL          TO
015600                   CDL-BE-SYMBOL      (CDL-BATCH-TOTAL)
015700              MOVE CDL-IN-INTERVAL        TO
015800                   CDL-BE-INTERVAL    (CDL-BATCH-TOTAL)
015900              MOVE CDL-IN-OPEN-TIME       TO
016000                   CDL-BE-OPEN-TIME   (CDL-BATCH-TOTAL)
016100              MOVE CDL-IN-OPEN-PRICE      TO
016200                   CDL-BE-OPEN-PRICE  (CDL-BATCH-TOTAL)
016300              MOVE CDL-IN-HIGH-PRICE      TO
016400                   CDL-BE-HIGH-PRICE  (CDL-BATCH-TOTAL)
016500              MOVE CDL-IN-LOW-PRICE       TO
016600                   CDL-BE-LOW-PRICE   (CDL-BATCH-TOTAL)
016700              MOVE CDL-IN-CLOSE-PRICE     TO
016800                   CDL-BE-CLOSE-PRICE (CDL-BATCH-TOTAL)
016900              MOVE CDL-IN-VOLUME          TO
017000                   CDL-BE-VOLUME      (CDL-BATCH-TOTAL)
017100           END-IF.
017200
017300           PERFORM READ-BATCH-RECORD.
017400
017500      * CR-2296 - CDLM001 walks CDL-CANDLE-BATCH assuming ascending
017600      * SYMBOL/INTERVAL/OPEN-TIME order; CDLA001 gets that order for
017700      * free off its SEARCH table, this batch has to sort for it
017800       PERSIST-BATCH.
017900           SORT CDL-BATCH-ENTRY ASCENDING KEY CDL-BE-SYMBOL
018000                                               CDL-BE-INTERVAL
018100                                               CDL-BE-OPEN-TIME.
018200
018300           CALL CC-PERSISTENCE-ENGINE USING CDL-CANDLE-BATCH MR
018400                    ON EXCEPTION PERFORM RAISE-CALL-ERROR THRU RAISE-ERROR
018500                NOT ON EXCEPTION PERFORM CHECK-PERSIST-RESULT
018600           END-CALL.
018700
018800      * CDLM001 only fails on a file open/read/write error, never on
018900      * the content of a candle row, so any non-zero result here is an
019000      * I/O condition worth stopping the run over
019100       CHECK-PERSIST-RESULT.
019200           IF MR-RESULT NOT EQUAL ZERO
019300              DISPLAY 'CDLP001 - PERSIST FAILED: '
019400                      FUNCTION TRIM(MR-DESCRIPTION)
019500              PERFORM RAISE-ERROR
019600           END-IF.
019700
019800      *
019900      * --- RUNTIME ERRORS ---
020000       RAISE-CALL-ERROR.
020100           DISPLAY 'CDLP001 - CALL EXCEPTION'.
020200           GO TO RAISE-ERROR.
020300
020400      *
020500       RAISE-ERROR.
020600           MOVE 16                        TO RETURN-CODE.
020700           GOBACK.
