000100      CBL OPT(2)
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.   CDLH001.
000400       AUTHOR.       R ALAIMO.
000500       INSTALLATION. CONTINENTAL SECURITIES DATA CENTER.
000600       DATE-WRITTEN. 03/03/87.
000700       DATE-COMPILED.
000800       SECURITY.     COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900      *----------------------------------------------------------------
001000      * CDLH001
001100      * **++ candle history batch - reads a file of history queries,
001200      * **++ validates each one through CDLV001, then scans the candle
001300      * **++ master for the matching rows and writes them out in
001400      * **++ OPEN-TIME order
001500      *----------------------------------------------------------------
001600      * CHANGE LOG
001700      *----------------------------------------------------------------
001800      * 1987-03-03 RA  CR-1290  INITIAL RELEASE
001900      * 1991-06-22 JK  CR-2294  MASTER IS RESCANNED FROM THE TOP FOR
002000      *                         EVERY QUERY RATHER THAN KEPT POSITIONED
002100      *                         - QUERIES CAN ARRIVE IN ANY SYMBOL
002200      *                         ORDER AND THE FILE IS SMALL ENOUGH THAT
002300      *                         A FULL PASS PER QUERY IS CHEAPER THAN
002400      *                         TRACKING WHERE WE LEFT OFF
002500      * 1991-07-01 JK  CR-2297  MASTER NOT FOUND ON OPEN IS NOT AN
002600      *                         ERROR - TREATED AS ZERO ROWS, SAME AS
002700      *                         CDLM001 DOES FOR A FIRST-RUN SYMBOL SET
002800      * 1999-02-19 DF  CR-4421  Y2K REVIEW COMPLETE - TIMES ARE EPOCH
002900      *                         SECONDS, CERTIFIED CLEAN
003000      * 2001-09-25 TO  CR-5006  ADDED QUERY/MATCH COUNTS TO THE END OF
003100      *                         RUN DISPLAY FOR THE OPS LOG
003200      *----------------------------------------------------------------
003300       ENVIRONMENT DIVISION.
003400      *
003500       CONFIGURATION SECTION.
003600       SOURCE-COMPUTER.    IBM-370.
003700       OBJECT-COMPUTER.    IBM-370.
003800       SPECIAL-NAMES.
003900           C01 IS TOP-OF-FORM.
004000      *
004100       INPUT-OUTPUT SECTION.
004200       FILE-CONTROL.
004300           SELECT HISTORY-QUERY-IN          ASSIGN TO CDLHQIN
004400                                            FILE STATUS HISTQ-FS.
004500           SELECT HISTORY-OUT               ASSIGN TO CDLHOUT
004600                                            FILE STATUS HISTO-FS.
004700           SELECT CANDLE-MASTER             ASSIGN TO CDLMSTR
004800                                            FILE STATUS CDLMST-FS.
004900      **
005000       DATA DIVISION.
005100      *
005200       FILE SECTION.
005300       FD  HISTORY-QUERY-IN             RECORDING F.
005400       COPY CDLMHQI.
005500      * CR-2294 - byte view used to DISPLAY the whole incoming query on
005600      * a reject, without naming every field
005700       01  CDL-HIST-QUERY-ALT REDEFINES CDL-HIST-QUERY.
005800           05  FILLER                    PIC X(80).
005900      *
006000       FD  HISTORY-OUT                  RECORDING F.
006100       COPY CDLMHRO.
006200       01  CDL-HIST-RESULT-ALT REDEFINES CDL-HIST-RESULT.
006300           05  FILLER                    PIC X(100).
006400      *
006500       FD  CANDLE-MASTER                RECORDING F.
006600       COPY CDLMCAN REPLACING ==:X:== BY ==MST==.
006700      *
006800       WORKING-STORAGE SECTION.
006900       01  WK-LITERALS.
007000           03  CC-VALIDATOR              PIC X(08) VALUE 'CDLV001'.
007100           03  FILLER                    PIC X(08).
007200      *
007300       COPY CDLMCR.
007400      *
007500       77  CDL-MASTER-SW                 PIC X(01) VALUE 'Y'.
007600           88  CDL-MASTER-PRESENT              VALUE 'Y'.
007700           88  CDL-MASTER-ABSENT               VALUE 'N'.
007800      *
007900       01  LS-COUNTERS.
008000           03  QUERY-CTR                 PIC S9(09) COMP VALUE ZERO.
008100           03  MATCH-CTR                 PIC S9(09) COMP VALUE ZERO.
008200           03  FILLER                    PIC X(08).
008300      *
008400       01  LS-FILE-STATUSES.
008500           03  HISTQ-FS                  PIC XX.
008600               88  HISTQ-OK                    VALUE '00'.
008700               88  HISTQ-EOF                   VALUE '10'.
008800           03  HISTO-FS                  PIC XX.
008900               88  HISTO-OK                    VALUE '00'.
009000           03  CDLMST-FS                 PIC XX.
009100               88  CDLMST-OK                   VALUE '00'.
009200               88  CDLMST-EOF                  VALUE '10'.
009300               88  CDLMST-NOT-FOUND            VALUE '35'.
009400           03  FILLER                    PIC X(08).
009500      *
009600       PROCEDURE DIVISION.
009700      *
009800      * **++ one query file driving the run; each incoming query is
009900      * **++ validated before it ever touches CANDLE-MASTER so a typo
010000      * **++ in the symbol or a bad interval code never opens the
010100      * **++ master file for nothing
010200       MAIN-PROCESS.
010300           DISPLAY ' ************* CDLH001 START *************'.
010400
010500           PERFORM OPEN-QUERY-FILES.
010600           PERFORM READ-QUERY-RECORD.
010700
010800           PERFORM PROCESS-QUERIES
010900              UNTIL HISTQ-EOF.
011000
011100           PERFORM CLOSE-QUERY-FILES.
011200
011300           DISPLAY 'CDLH001 - QUERIES PROCESSED:  ' QUERY-CTR.
011400           DISPLAY 'CDLH001 - CANDLES RETURNED:   ' MATCH-CTR.
011500           DISPLAY ' ************** CDLH001 END ***************'.
011600
011700           GOBACK.
011800
011900      * CR-1290 - one CALL to CDLV001 per query; the validator itself
012000      * owns the five-check order, this paragraph only has to react to
012100      * its MR-RESULT
012200       PROCESS-QUERIES.
012300           ADD 1                          TO QUERY-CTR.
012400
012500           CALL CC-VALIDATOR USING CDL-HIST-QUERY MR
012600                    ON EXCEPTION PERFORM RAISE-CALL-ERROR THRU RAISE-ERROR
012700                NOT ON EXCEPTION PERFORM CHECK-VALIDATION-RESULT
012800           END-CALL.
012900
013000           PERFORM READ-QUERY-RECORD.
013100
013200      * a rejected query is not a run failure - it's logged and the
013300      * next query is read, same tolerance CDLA001 shows a rejected tick
013400       CHECK-VALIDATION-RESULT.
013500           IF MR-RESULT EQUAL ZERO
013600              PERFORM SCAN-MASTER-FOR-QUERY
013700           ELSE
013800              DISPLAY 'CDLH001 - QUERY REJECTED: '
013900                      FUNCTION TRIM(MR-DESCRIPTION)
014000           END-IF.
014100
014200      * the two query/result files stay open for the whole run - only
014300      * CANDLE-MASTER gets opened and closed per query, see
014400      * SCAN-MASTER-FOR-QUERY below
014500       OPEN-QUERY-FILES.
014600           OPEN INPUT HISTORY-QUERY-IN.
014700
014800           IF NOT HISTQ-OK
014900              DISPLAY 'CDLH001 - QUERY-IN OPEN ERROR - FS: '
015000                      HISTQ-FS
015100              PERFORM RAISE-ERROR
015200           END-IF.
015300
015400           OPEN OUTPUT HISTORY-OUT.
015500
015600           IF NOT HISTO-OK
015700              DISPLAY 'CDLH001 - HISTORY-OUT OPEN ERROR - FS: '
015800                      HISTO-FS
015900              PERFORM RAISE-ERROR
016000           END-IF.
016100
016200      * shared by the priming read ahead of PROCESS-QUERIES and the
016300      * read-ahead at the bottom of it, same read-ahead shape CDLA001
016400      * and CDLP001 use on their own input streams
016500       READ-QUERY-RECORD.
016600           READ HISTORY-QUERY-IN.
016700
016800           IF NOT HISTQ-OK AND NOT HISTQ-EOF
016900              DISPLAY 'CDLH001 - QUERY-IN READ ERROR - FS: '
017000                      HISTQ-FS
017100              PERFORM RAISE-ERROR
017200           END-IF.
017300
017400      *
017500       CLOSE-QUERY-FILES.
017600           CLOSE HISTORY-QUERY-IN.
017700
017800           IF NOT HISTQ-OK
017900              DISPLAY 'CDLH001 - QUERY-IN CLOSE ERROR - FS: '
018000                      HISTQ-FS
018100              PERFORM RAISE-ERROR
018200           END-IF.
018300
018400           CLOSE HISTORY-OUT.
018500
018600           IF NOT HISTO-OK
018700              DISPLAY 'CDLH001 - HISTORY-OUT CLOSE ERROR - FS: '
018800                      HISTO-FS
018900              PERFORM RAISE-ERROR
019000           END-IF.
019100
019200      *
019300      * CR-2294 - full pass of CANDLE-MASTER per query; the master is
019400      * ordered SYMBOL/INTERVAL/OPEN-TIME so the rows that match a
019500      * single query come out already in OPEN-TIME ascending order
019600       SCAN-MASTER-FOR-QUERY.
019700           PERFORM OPEN-MASTER-FILE.
019800           PERFORM READ-MASTER-RECORD.
019900
020000           PERFORM CHECK-MASTER-RECORD
020100              UNTIL CDL-MASTER-ABSENT OR CDLMST-EOF.
020200
020300           PERFORM CLOSE-MASTER-FILE.
020400
020500      *
020600       OPEN-MASTER-FILE.
020700      * CR-2297 - file status 35 means no master generation exists yet
020800      * for this symbol set; treated the same as an empty file rather
020900      * than aborting the run
021000           SET CDL-MASTER-PRESENT         TO TRUE.
021100
021200           OPEN INPUT CANDLE-MASTER.
021300
021400           IF CDLMST-NOT-FOUND
021500              SET CDL-MASTER-ABSENT       TO TRUE
021600           ELSE
021700              IF NOT CDLMST-OK
021800                 DISPLAY 'CDLH001 - CANDLE-MASTER OPEN ERROR - FS: '
021900                         CDLMST-FS
022000                 PERFORM RAISE-ERROR
022100              END-IF
022200           END-IF.
022300
022400      *
022500       READ-MASTER-RECORD.
022600           IF CDL-MASTER-PRESENT
022700              READ CANDLE-MASTER
022800              IF NOT CDLMST-OK AND NOT CDLMST-EOF
022900                 DISPLAY 'CDLH001 - CANDLE-MASTER READ ERROR - FS: '
023000                         CDLMST-FS
023100                 PERFORM RAISE-ERROR
023200              END-IF
023300           END-IF.
023400
023500      * four-way AND rather than a nested IF - all four conditions have
023600      * to hold for a master row to belong to this query's result set
023700       CHECK-MASTER-RECORD.
023800           IF CDL-MST-SYMBOL   EQUAL CDL-HQ-SYMBOL
023900           AND CDL-MST-INTERVAL EQUAL CDL-HQ-INTERVAL
024000           AND CDL-MST-OPEN-TIME NOT LESS THAN CDL-HQ-FROM-TIME
024100           AND CDL-MST-OPEN-TIME NOT GREATER THAN CDL-HQ-TO-TIME
024200              PERFORM WRITE-HISTORY-RESULT
024300           END-IF.
024400
024500           PERFORM READ-MASTER-RECORD.
024600
024700      * CR-1290 - field-by-field MOVE, not a group MOVE, because
024800      * CDL-MST-* and CDL-HR-* come from two different copybooks with
024900      * their own field layouts
025000       WRITE-HISTORY-RESULT.
025100           MOVE CDL-MST-SYMBOL            TO CDL-HR-SYMBOL.
025200           MOVE CDL-MST-INTERVAL          TO CDL-HR-INTERVAL.
025300           MOVE CDL-MST-OPEN-TIME         TO CDL-HR-OPEN-TIME.
025400           MOVE CDL-MST-OPEN-PRICE        TO CDL-HR-OPEN-PRICE.
025500           MOVE CDL-MST-HIGH-PRICE        TO CDL-HR-HIGH-PRICE.
025600           MOVE CDL-MST-LOW-PRICE         TO CDL-HR-LOW-PRICE.
025700           MOVE CDL-MST-CLOSE-PRICE       TO CDL-HR-CLOSE-PRICE.
025800           MOVE CDL-MST-VOLUME            TO CDL-HR-VOLUME.
025900
026000           WRITE CDL-HIST-RESULT.
026100
026200           IF NOT HISTO-OK
026300              DISPLAY 'CDLH001 - HISTORY-OUT WRITE ERROR - FS: '
026400                      HISTO-FS
026500              PERFORM RAISE-ERROR
026600           END-IF.
026700
026800           ADD 1                          TO MATCH-CTR.
026900
027000      * nothing to close if OPEN-MASTER-FILE found no generation to
027100      * begin with
027200       CLOSE-MASTER-FILE.
027300           IF CDL-MASTER-PRESENT
027400              CLOSE CANDLE-MASTER
027500           END-IF.
027600
027700      *
027800      * --- RUNTIME ERRORS ---
027900       RAISE-CALL-ERROR.
028000           DISPLAY 'CDLH001 - CALL EXCEPTION'.
028100           GO TO RAISE-ERROR.
028200
028300      *
028400       RAISE-ERROR.
028500           MOVE 16                        TO RETURN-CODE.
028600           GOBACK.
