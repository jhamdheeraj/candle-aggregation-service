000100      *----------------------------------------------------------------
000200      * CDLMHRO  -  HISTORY RESULT COPYBOOK
000300      * One record per matching candle on CDLH001's HISTORY-OUT file,
000400      * written in CDL-HR-OPEN-TIME ascending order within each query.
000500      *----------------------------------------------------------------
000600      * 1987-03-02 RA  CR-1288  INITIAL RELEASE
000700      *----------------------------------------------------------------
000800       01  CDL-HIST-RESULT.
000900           05  CDL-HR-SYMBOL             PIC X(10).
001000           05  CDL-HR-INTERVAL           PIC X(04).
001100           05  CDL-HR-OPEN-TIME          PIC S9(11).
001200           05  CDL-HR-OPEN-PRICE         PIC S9(09)V9(04).
001300           05  CDL-HR-HIGH-PRICE         PIC S9(09)V9(04).
001400           05  CDL-HR-LOW-PRICE          PIC S9(09)V9(04).
001500           05  CDL-HR-CLOSE-PRICE        PIC S9(09)V9(04).
001600           05  CDL-HR-VOLUME             PIC S9(09).
001700           05  FILLER                    PIC X(14).
